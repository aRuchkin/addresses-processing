000100* **++ tabella centri abitati ordinata in memoria per SEARCH ALL,
000200* **++ caricata da SETDICT all'avvio (vedi 0250-LOAD-SETTLEMENT-
000300* **++ TABLE)
000400 01 SET-TABLE.
000500   03 SET-TAB-TOT                 PIC 9(07) COMP VALUE ZERO.
000600   03 SET-TAB-AREA.
000700     05 SET-TAB-ITEM OCCURS 1 TO 80000 TIMES
000800                     DEPENDING ON SET-TAB-TOT
000900                     ASCENDING KEY IS SET-TAB-CODE
001000                     INDEXED BY SET-TAB-IDX.
001100       10 SET-TAB-ID               PIC 9(09).
001200       10 SET-TAB-CODE             PIC X(17).
001300       10 SET-TAB-FED-CODE         PIC X(17).
001400   03 FILLER                      PIC X(01).
