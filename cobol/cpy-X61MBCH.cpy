000100* **++ Lotto indirizzi via/centro abitato da passare a X61B002
000200* **++ a ogni scarico (flush) da 5000 record, REPLACING ==:X:==
000300* **++ come le aree X60D002I/X60D002O dell'applicativo ISO8583
000400 01 BCH-:X:-AREA.
000500   03 BCH-:X:-STR-TOT             PIC 9(07) COMP VALUE ZERO.
000600   03 BCH-:X:-STR-LIST.
000700     05 BCH-:X:-STR-EL OCCURS 0 TO 5000 TIMES
000800                       DEPENDING ON BCH-:X:-STR-TOT.
000900       10 BCH-:X:-STR-ID            PIC 9(09).
001000       10 BCH-:X:-STR-CODE          PIC X(17).
001100       10 BCH-:X:-STR-FED-CODE      PIC X(17).
001200   03 BCH-:X:-SET-TOT             PIC 9(07) COMP VALUE ZERO.
001300   03 BCH-:X:-SET-LIST.
001400     05 BCH-:X:-SET-EL OCCURS 0 TO 5000 TIMES
001500                       DEPENDING ON BCH-:X:-SET-TOT.
001600       10 BCH-:X:-SET-ID            PIC 9(09).
001700       10 BCH-:X:-SET-CODE          PIC X(17).
001800       10 BCH-:X:-SET-FED-CODE      PIC X(17).
001900   03 FILLER                      PIC X(01).
