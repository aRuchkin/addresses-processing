000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X61B002.
000400 AUTHOR.        RAINERI.
000500 INSTALLATION.  DIREZIONE SISTEMI INFORMATIVI.
000600 DATE-WRITTEN.  23/11/1990.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - RISERVATO AGLI ADDETTI BATCH.
000900*----------------------------------------------------------------
001000* X61B002
001100* **++ scarico (flush) del lotto corrente di righe via/centro
001200* **++ abitato gia' timbrate da X61B001: accoda le righe in coda
001300* **++ (EXTEND) a STRDICT/SETDICT, poi svuota le due liste.
001400* **++ richiamato a ogni soglia di 5000 record (anche a vuoto,
001500* **++ vedi X61B001) e una volta in piu' a fine file.
001600*----------------------------------------------------------------
001700* STORIA DELLE MODIFICHE
001800*----------------------------------------------------------------
001900* 23/11/1990 RFR RICH.0240  PRIMA STESURA, SCORPORATA DA X61B001
002000*                           QUANDO LE TABELLE VIA/CENTRO ABITATO
002100*                           SONO STATE SEPARATE.
002200* 08/05/1992 RFR RICH.0301  RISPETTA L'INTERRUTTORE UPSI-0 DEL
002300*                           CHIAMANTE (NESSUNA SCRITTURA SE IN
002400*                           PROVA - IL CONTROLLO RESTA A X61B001,
002500*                           QUESTA ROUTINE NON VIENE NEPPURE
002600*                           RICHIAMATA IN QUEL CASO).
002700* 17/09/1993 MRS RICH.0355  AGGIUNTO IL CONTEGGIO RIGHE SCARICATE
002800*                           IN MR PER IL RIEPILOGO DI X61B001.
002900* 04/03/1998 GPL RICH.0612  ADEGUAMENTO ANNO 2000 - NESSUN CAMPO
003000*                           DATA IN QUESTA ROUTINE, VERIFICATO.
003100* 15/10/2004 PNT RICH.0803  ALLINEATO IL LIMITE LOTTO A 5000 RIGHE
003200*                           PER TABELLA COME IN X61B001.
003300*----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500*
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.    IBM-370.
003800 OBJECT-COMPUTER.    IBM-370.
003900 SPECIAL-NAMES.
004000     UPSI-0 IS SW-SOLO-PROVA.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT STREET-DICT-FILE     ASSIGN TO STRDICT
004500            ORGANIZATION IS SEQUENTIAL
004600            FILE STATUS  IS FS-STR-DICT.
004700*
004800     SELECT SETTLEMENT-DICT-FILE ASSIGN TO SETDICT
004900            ORGANIZATION IS SEQUENTIAL
005000            FILE STATUS  IS FS-SET-DICT.
005100*
005200 DATA DIVISION.
005300*
005400 FILE SECTION.
005500*
005600 FD  STREET-DICT-FILE
005700     LABEL RECORDS ARE STANDARD.
005800 COPY X61MSTR.
005900*
006000 FD  SETTLEMENT-DICT-FILE
006100     LABEL RECORDS ARE STANDARD.
006200 COPY X61MSET.
006300*
006400 WORKING-STORAGE SECTION.
006500*
006600 01 WK-LITERALS.
006700   03 WK-ERR-WRITE-STR            PIC 9(04) COMP VALUE 91.
006800   03 WK-ERR-WRITE-SET            PIC 9(04) COMP VALUE 92.
006900   03 FILLER                      PIC X(01) VALUE SPACE.
007000*
007100 01 WK-FILE-STATUSES.
007200   03 FS-STR-DICT                 PIC XX VALUE '00'.
007300   03 FS-SET-DICT                 PIC XX VALUE '00'.
007400   03 FILLER                      PIC X(01) VALUE SPACE.
007500*
007600 01 WK-COUNTERS.
007700   03 WK-STR-TAB-IDX              PIC 9(07) COMP VALUE ZERO.
007800   03 WK-STR-TAB-IDX-D REDEFINES WK-STR-TAB-IDX
007900                                 PIC 9(07).
008000   03 WK-SET-TAB-IDX              PIC 9(07) COMP VALUE ZERO.
008100   03 WK-SET-TAB-IDX-D REDEFINES WK-SET-TAB-IDX
008200                                 PIC 9(07).
008300   03 FILLER                      PIC X(01) VALUE SPACE.
008400*
008500 LINKAGE SECTION.
008600*
008700 COPY X61MBCH REPLACING ==:X:== BY ==L==.
008800*
008900 COPY X61MCR.
009000*
009100 PROCEDURE DIVISION USING BCH-L-AREA MR.
009200*
009300 0000-BEGIN.
009400*    **++ punto di ingresso unico: scarica SETTLEMENTS, poi
009500*    **++ STREETS, poi torna - niente e' rimasto in sospeso
009600     MOVE ZERO                    TO MR-RESULT.
009700     MOVE SPACE                   TO MR-DESCRIPTION.
009800     MOVE ZERO                    TO MR-SETTLEMENTS-WRITTEN.
009900     MOVE ZERO                    TO MR-STREETS-WRITTEN.
010000     PERFORM 1000-FLUSH-SETTLEMENT-BATCH THRU 1000-EXIT.
010100     PERFORM 1200-FLUSH-STREET-BATCH     THRU 1200-EXIT.
010200     GOBACK.
010300*
010400 1000-FLUSH-SETTLEMENT-BATCH.
010500     IF BCH-L-SET-TOT EQUAL ZERO
010600        GO TO 1000-EXIT
010700     END-IF.
010800     OPEN EXTEND SETTLEMENT-DICT-FILE.
010900     IF FS-SET-DICT NOT EQUAL '00'
011000        MOVE WK-ERR-WRITE-SET     TO MR-RESULT
011100        STRING 'APERTURA EXTEND SETDICT FALLITA - FS: '
011200               FS-SET-DICT DELIMITED BY SIZE
011300               INTO MR-DESCRIPTION
011400        GO TO 1000-EXIT
011500     END-IF.
011600     PERFORM 1010-WRITE-ONE-SETTLEMENT-ROW
011700        VARYING WK-SET-TAB-IDX FROM 1 BY 1
011800        UNTIL WK-SET-TAB-IDX GREATER THAN BCH-L-SET-TOT
011900        OR MR-RESULT-WRITE-ERROR.
012000     CLOSE SETTLEMENT-DICT-FILE.
012100     IF MR-RESULT-OK
012200        PERFORM 1100-CLEAR-SETTLEMENT-BATCH THRU 1100-EXIT
012300     END-IF.
012400 1000-EXIT.
012500     EXIT.
012600*
012700 1010-WRITE-ONE-SETTLEMENT-ROW.
012800     MOVE BCH-L-SET-ID       (WK-SET-TAB-IDX) TO SET-ID-KLADR.
012900     MOVE BCH-L-SET-CODE     (WK-SET-TAB-IDX) TO SET-ADDRESS-CODE.
013000     MOVE BCH-L-SET-FED-CODE (WK-SET-TAB-IDX) TO SET-FEDERAL-CODE.
013100     WRITE SET-MASTER-REC.
013200     IF FS-SET-DICT NOT EQUAL '00'
013300        MOVE WK-ERR-WRITE-SET     TO MR-RESULT
013400        STRING 'SCRITTURA SETDICT FALLITA - FS: '
013500               FS-SET-DICT DELIMITED BY SIZE
013600               INTO MR-DESCRIPTION
013700     ELSE
013800        ADD 1                     TO MR-SETTLEMENTS-WRITTEN
013900     END-IF.
014000*
014100 1100-CLEAR-SETTLEMENT-BATCH.
014200     MOVE ZERO                    TO BCH-L-SET-TOT.
014300 1100-EXIT.
014400     EXIT.
014500*
014600 1200-FLUSH-STREET-BATCH.
014700     IF BCH-L-STR-TOT EQUAL ZERO
014800        GO TO 1200-EXIT
014900     END-IF.
015000     OPEN EXTEND STREET-DICT-FILE.
015100     IF FS-STR-DICT NOT EQUAL '00'
015200        MOVE WK-ERR-WRITE-STR     TO MR-RESULT
015300        STRING 'APERTURA EXTEND STRDICT FALLITA - FS: '
015400               FS-STR-DICT DELIMITED BY SIZE
015500               INTO MR-DESCRIPTION
015600        GO TO 1200-EXIT
015700     END-IF.
015800     PERFORM 1210-WRITE-ONE-STREET-ROW
015900        VARYING WK-STR-TAB-IDX FROM 1 BY 1
016000        UNTIL WK-STR-TAB-IDX GREATER THAN BCH-L-STR-TOT
016100        OR MR-RESULT-WRITE-ERROR.
016200     CLOSE STREET-DICT-FILE.
016300     IF MR-RESULT-OK
016400        PERFORM 1300-CLEAR-STREET-BATCH THRU 1300-EXIT
016500     END-IF.
016600 1200-EXIT.
016700     EXIT.
016800*
016900 1210-WRITE-ONE-STREET-ROW.
017000     MOVE BCH-L-STR-ID       (WK-STR-TAB-IDX) TO STR-ID.
017100     MOVE BCH-L-STR-CODE     (WK-STR-TAB-IDX) TO STR-ADDRESS-CODE.
017200     MOVE BCH-L-STR-FED-CODE (WK-STR-TAB-IDX) TO STR-FEDERAL-CODE.
017300     WRITE STR-MASTER-REC.
017400     IF FS-STR-DICT NOT EQUAL '00'
017500        MOVE WK-ERR-WRITE-STR     TO MR-RESULT
017600        STRING 'SCRITTURA STRDICT FALLITA - FS: '
017700               FS-STR-DICT DELIMITED BY SIZE
017800               INTO MR-DESCRIPTION
017900     ELSE
018000        ADD 1                     TO MR-STREETS-WRITTEN
018100     END-IF.
018200*
018300 1300-CLEAR-STREET-BATCH.
018400     MOVE ZERO                    TO BCH-L-STR-TOT.
018500 1300-EXIT.
018600     EXIT.
