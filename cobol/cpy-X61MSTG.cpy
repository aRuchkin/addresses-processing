000100* **++ Area indirizzo esterno da estratto DBF (ADDROBnn.DBF)
000200* **++ gia' tracciato su file di staging a due campi (vedi
000300* **++ nota tecnica del 14/11/1998 sul lettore DBF esterno)
000400 01 STG-ADDRESS-REC.
000500   03 STG-FEDERAL-CODE            PIC X(17).
000600   03 FILLER                      PIC X(01).
000700   03 STG-ADDRESS-CODE            PIC X(17).
000800   03 FILLER                      PIC X(05).
000900*
001000* **++ stesso record, vista testata DBF (conteggio righe N)
001100 01 STG-HEADER-REC REDEFINES STG-ADDRESS-REC.
001200   03 STG-HEADER-COUNT            PIC 9(07).
001300   03 FILLER                      PIC X(33).
