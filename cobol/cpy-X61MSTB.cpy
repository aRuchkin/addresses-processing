000100* **++ tabella indirizzi via ordinata in memoria per SEARCH ALL,
000200* **++ caricata da STRDICT all'avvio (vedi 0200-LOAD-STREET-TABLE)
000300 01 STR-TABLE.
000400   03 STR-TAB-TOT                 PIC 9(07) COMP VALUE ZERO.
000500   03 STR-TAB-AREA.
000600     05 STR-TAB-ITEM OCCURS 1 TO 40000 TIMES
000700                     DEPENDING ON STR-TAB-TOT
000800                     ASCENDING KEY IS STR-TAB-CODE
000900                     INDEXED BY STR-TAB-IDX.
001000       10 STR-TAB-ID               PIC 9(09).
001100       10 STR-TAB-CODE             PIC X(17).
001200       10 STR-TAB-FED-CODE         PIC X(17).
001300   03 FILLER                      PIC X(01).
