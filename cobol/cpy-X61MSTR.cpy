000100* **++ Record anagrafico via (sprav_kladr_street) - 44 bytes
000200* **++ 43 byte utili (id+kladr+fias) + 1 byte di riserva
000300 01 STR-MASTER-REC.
000400   03 STR-ID                      PIC 9(09).
000500   03 STR-ADDRESS-CODE            PIC X(17).
000600   03 STR-FEDERAL-CODE            PIC X(17).
000700   03 FILLER                      PIC X(01) VALUE SPACE.
000800*
000900* **++ stessa tabella fisica, vista colonne "Kladr" (id_kladr/
001000* **++ kladr/external_id) usata altrove nell'applicativo
001100 01 KLS-MASTER-REC REDEFINES STR-MASTER-REC.
001200   03 KLS-ID-KLADR                PIC 9(09).
001300   03 KLS-KLADR-CODE              PIC X(17).
001400   03 KLS-EXTERNAL-ID             PIC X(17).
001500   03 FILLER                      PIC X(01).
