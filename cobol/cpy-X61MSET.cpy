000100* **++ Record anagrafico centro abitato (sprav_kladr) - 44 byte
000200* **++ 43 byte utili (id_kladr+kladr+fias) + 1 byte di riserva
000300 01 SET-MASTER-REC.
000400   03 SET-ID-KLADR                PIC 9(09).
000500   03 SET-ADDRESS-CODE            PIC X(17).
000600   03 SET-FEDERAL-CODE            PIC X(17).
000700   03 FILLER                      PIC X(01) VALUE SPACE.
000800*
000900* **++ stessa tabella fisica, vista colonne "Kladr" generica
001000* **++ (id/kladr/external_id) usata altrove nell'applicativo
001100 01 KLD-MASTER-REC REDEFINES SET-MASTER-REC.
001200   03 KLD-ID                      PIC 9(09).
001300   03 KLD-KLADR-CODE              PIC X(17).
001400   03 KLD-EXTERNAL-ID             PIC X(17).
001500   03 FILLER                      PIC X(01).
