000100* **++ XKLDENR RISULTATO/CONTATORI DI CONTROLLO COPYBOOK
000200* **++ (condivisa fra X61B001 e X61B002, come X60MCR nel ramo
000300* **++ ISO8583 - qui riusata per i totali di controllo batch)
000400 01 MR.
000500   03 MR-RESULT                   PIC 9(04) COMP VALUE ZERO.
000600     88 MR-RESULT-OK                        VALUE ZERO.
000700     88 MR-RESULT-WRITE-ERROR               VALUE 90 THRU 99.
000800   03 MR-DESCRIPTION              PIC X(60) VALUE SPACE.
000900   03 MR-SETTLEMENTS-WRITTEN      PIC 9(07) COMP VALUE ZERO.
001000   03 MR-STREETS-WRITTEN          PIC 9(07) COMP VALUE ZERO.
001100   03 FILLER                      PIC X(01) VALUE SPACE.
