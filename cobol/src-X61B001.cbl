000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X61B001.
000400 AUTHOR.        COLOMBO.
000500 INSTALLATION.  DIREZIONE SISTEMI INFORMATIVI.
000600 DATE-WRITTEN.  14/03/1989.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - RISERVATO AGLI ADDETTI BATCH.
000900*----------------------------------------------------------------
001000* X61B001
001100* **++ arricchimento notturno dell'anagrafica indirizzi KLADR
001200* **++ con il codice federale FIAS: legge l'estratto esterno
001300* **++ gia' tracciato dal DBF ADDROBnn, incrocia il codice
001400* **++ locale KLADR con le tabelle via/centro abitato e timbra
001500* **++ il codice FIAS trovato, scaricando a lotti da 5000 righe
001600* **++ tramite la routine X61B002.
001700*----------------------------------------------------------------
001800* STORIA DELLE MODIFICHE
001900*----------------------------------------------------------------
002000* 14/03/1989 CLM RICH.0132  PRIMA STESURA DEL PROGRAMMA.
002100* 02/07/1989 CLM RICH.0151  AGGIUNTA RICERCA PER PREFISSO QUANDO
002200*                           IL CODICE ESATTO NON E' TROVATO.
002300* 19/01/1990 CLM RICH.0188  CORRETTO SCARICO A VUOTO INIZIALE
002400*                           (PRIMO FLUSH DEVE ESSERE A LOTTI
002500*                           VUOTI, NON VA SALTATO).
002600* 23/11/1990 RFR RICH.0240  SEPARATE LE DUE TABELLE (VIA E
002700*                           CENTRO ABITATO) INVECE DI UNA SOLA
002800*                           TABELLA MISTA.
002900* 08/05/1992 RFR RICH.0301  INTRODOTTO L'INTERRUTTORE UPSI-0
003000*                           PER LE PROVE SENZA AGGIORNAMENTO.
003100* 17/09/1993 MRS RICH.0355  RIVISTO IL CALCOLO DELLA LUNGHEZZA
003200*                           DEL CODICE INDIRIZZO (TRONCAMENTO
003300*                           DEGLI SPAZI A DESTRA).
003400* 30/06/1994 MRS RICH.0402  AGGIUNTO RIEPILOGO PER FILE (NOME,
003500*                           RECORD LETTI, RECORD ABBINATI).
003600* 11/12/1995 MRS RICH.0458  PASSAGGIO A DUE TABELLE ORDINATE IN
003700*                           MEMORIA RICERCATE CON SEARCH ALL.
003800* 04/03/1998 GPL RICH.0612  ADEGUAMENTO ANNO 2000 - LE DATE DI
003900*                           RIFERIMENTO NEI LOG ORA SONO A
004000*                           QUATTRO CIFRE (SECOLO INCLUSO).
004100* 21/09/1999 GPL RICH.0649  VERIFICATO IL PASSAGGIO DI SECOLO
004200*                           SUI CONTATORI DI CONTROLLO - NESSUN
004300*                           IMPATTO, SONO TUTTI NUMERICI PURI.
004400* 06/02/2001 PNT RICH.0711  LA LISTA FILE DA TRATTARE ORA VIENE
004500*                           LETTA DA STGLIST INVECE DI ESSERE
004600*                           CABLATA NEL PROGRAMMA.
004700* 15/10/2004 PNT RICH.0803  RIALLINEATO IL LIMITE DEL LOTTO DI
004800*                           SCARICO A 5000 RECORD PER TABELLA.
004900*----------------------------------------------------------------
005000 ENVIRONMENT DIVISION.
005100*
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.    IBM-370.
005400 OBJECT-COMPUTER.    IBM-370.
005500 SPECIAL-NAMES.
005600     UPSI-0 IS SW-SOLO-PROVA.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT STGLIST-FILE    ASSIGN TO STGLIST
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS FS-STGLIST.
006300*
006400     SELECT STAGE-FILE      ASSIGN TO WK-STAGE-FILE-NAME
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS  IS FS-STAGE.
006700*
006800     SELECT STREET-DICT-FILE  ASSIGN TO STRDICT
006900            ORGANIZATION IS SEQUENTIAL
007000            FILE STATUS  IS FS-STR-DICT.
007100*
007200     SELECT SETTLEMENT-DICT-FILE ASSIGN TO SETDICT
007300            ORGANIZATION IS SEQUENTIAL
007400            FILE STATUS  IS FS-SET-DICT.
007500*
007600 DATA DIVISION.
007700*
007800 FILE SECTION.
007900*
008000 FD  STGLIST-FILE
008100     LABEL RECORDS ARE STANDARD.
008200 01  STGLIST-REC.
008300     03  STGLIST-FILE-NAME        PIC X(12).
008400     03  FILLER                   PIC X(08).
008500*
008600 FD  STAGE-FILE
008700     LABEL RECORDS ARE STANDARD.
008800 COPY X61MSTG.
008900*
009000 FD  STREET-DICT-FILE
009100     LABEL RECORDS ARE STANDARD.
009200 COPY X61MSTR.
009300*
009400 FD  SETTLEMENT-DICT-FILE
009500     LABEL RECORDS ARE STANDARD.
009600 COPY X61MSET.
009700*
009800 WORKING-STORAGE SECTION.
009900*
010000 01 WK-LITERALS.
010100   03 PGM-NAME-FLUSH             PIC X(08) VALUE 'X61B002'.
010200   03 WK-FLUSH-SIZE              PIC 9(07) COMP VALUE 5000.
010300   03 FILLER                     PIC X(01) VALUE SPACE.
010400*
010500 01 WK-SWITCHES.
010600   03 WK-STGLIST-EOF             PIC X(01) VALUE 'N'.
010700     88 STGLIST-AT-END                     VALUE 'Y'.
010800   03 WK-STAGE-EOF               PIC X(01) VALUE 'N'.
010900     88 STAGE-AT-END                       VALUE 'Y'.
011000   03 FILLER                     PIC X(01) VALUE SPACE.
011100*
011200 01 WK-STAGE-FILE-AREA.
011300   03 WK-STAGE-FILE-NAME         PIC X(12) VALUE SPACE.
011400   03 FILLER                     PIC X(01) VALUE SPACE.
011500*
011600 01 WK-FILE-STATUSES.
011700   03 FS-STGLIST                 PIC XX VALUE '00'.
011800   03 FS-STAGE                   PIC XX VALUE '00'.
011900   03 FS-STR-DICT                PIC XX VALUE '00'.
012000   03 FS-SET-DICT                PIC XX VALUE '00'.
012100   03 FILLER                     PIC X(01) VALUE SPACE.
012200*
012300 01 WK-COUNTERS.
012400   03 WK-REC-COUNT               PIC 9(07) COMP VALUE ZERO.
012500   03 WK-REC-INDEX               PIC 9(07) COMP VALUE ZERO.
012600   03 WK-REC-INDEX-D REDEFINES WK-REC-INDEX
012700                                PIC 9(07).
012800   03 WK-MATCH-COUNT             PIC 9(07) COMP VALUE ZERO.
012900   03 WK-MATCH-COUNT-D REDEFINES WK-MATCH-COUNT
013000                                PIC 9(07).
013100   03 WK-FLUSH-QUOT              PIC 9(07) COMP VALUE ZERO.
013200   03 WK-FLUSH-REM               PIC 9(07) COMP VALUE ZERO.
013300   03 WK-TOTAL-MEMBERS           PIC 9(05) COMP VALUE ZERO.
013400   03 WK-TOTAL-MATCHES           PIC 9(07) COMP VALUE ZERO.
013500   03 FILLER                     PIC X(01) VALUE SPACE.
013600*
013700 01 WK-MATCH-AREA.
013800   03 WK-CODE-LEN                PIC 9(02) COMP VALUE ZERO.
013900   03 WK-PREFIX-LEN              PIC 9(02) COMP VALUE ZERO.
014000   03 WK-SCAN-LOW                PIC 9(07) COMP VALUE ZERO.
014100   03 WK-SCAN-HIGH               PIC 9(07) COMP VALUE ZERO.
014200   03 FILLER                     PIC X(01) VALUE SPACE.
014300*
014400 COPY X61MSTB.
014500*
014600 COPY X61MSEB.
014700*
014800 COPY X61MBCH REPLACING ==:X:== BY ==W==.
014900*
015000 COPY X61MCR.
015100*
015200 PROCEDURE DIVISION.
015300*
015400 0100-MAIN-LINE.
015500*    **++ punto di ingresso del job batch notturno
015600     PERFORM 0110-INITIALISE            THRU 0110-EXIT.
015700     PERFORM 0200-LOAD-STREET-TABLE     THRU 0200-EXIT.
015800     PERFORM 0250-LOAD-SETTLEMENT-TABLE THRU 0250-EXIT.
015900     PERFORM 0300-PROCESS-STAGED-MEMBERS
016000                                         THRU 0300-EXIT.
016100     PERFORM 0900-END-OF-RUN            THRU 0900-EXIT.
016200     GOBACK.
016300*
016400 0110-INITIALISE.
016500     DISPLAY 'X61B001 - ARRICCHIMENTO FIAS/KLADR - INIZIO'.
016600     IF SW-SOLO-PROVA
016700        DISPLAY
016800         'X61B001 - UPSI-0 ON: ESECUZIONE DI SOLA PROVA,'
016900        DISPLAY
017000         '          GLI ARCHIVI ANAGRAFICI RESTANO INVARIATI'
017100     END-IF.
017200     OPEN INPUT STGLIST-FILE.
017300     IF FS-STGLIST NOT EQUAL '00'
017400        DISPLAY
017500         'X61B001 - ERRORE APERTURA STGLIST - FS: ' FS-STGLIST
017600        PERFORM 0990-ABEND              THRU 0990-EXIT
017700     END-IF.
017800 0110-EXIT.
017900     EXIT.
018000*
018100 0200-LOAD-STREET-TABLE.
018200*    **++ carica sprav_kladr_street in memoria, ordinata per
018300*    **++ STR-TAB-CODE, per essere ricercata con SEARCH ALL
018400     MOVE ZERO                          TO STR-TAB-TOT.
018500     OPEN INPUT STREET-DICT-FILE.
018600     IF FS-STR-DICT NOT EQUAL '00'
018700        DISPLAY
018800         'X61B001 - ERRORE APERTURA STRDICT - FS: ' FS-STR-DICT
018900        PERFORM 0990-ABEND              THRU 0990-EXIT
019000     END-IF.
019100     PERFORM 0210-READ-STREET-MASTER.
019200     PERFORM 0220-BUILD-STREET-TAB-ROW
019300        UNTIL FS-STR-DICT NOT EQUAL '00'.
019400     CLOSE STREET-DICT-FILE.
019500 0200-EXIT.
019600     EXIT.
019700*
019800 0210-READ-STREET-MASTER.
019900     READ STREET-DICT-FILE.
020000*
020100 0220-BUILD-STREET-TAB-ROW.
020200     ADD 1                         TO STR-TAB-TOT.
020300     MOVE STR-ID                   TO STR-TAB-ID   (STR-TAB-TOT).
020400     MOVE STR-ADDRESS-CODE         TO STR-TAB-CODE (STR-TAB-TOT).
020500     MOVE STR-FEDERAL-CODE
020600                      TO STR-TAB-FED-CODE (STR-TAB-TOT).
020700     PERFORM 0210-READ-STREET-MASTER.
020800*
020900 0250-LOAD-SETTLEMENT-TABLE.
021000*    **++ carica sprav_kladr (vista centro abitato) in memoria,
021100*    **++ ordinata per SET-TAB-CODE, ricercata con SEARCH ALL
021200     MOVE ZERO                          TO SET-TAB-TOT.
021300     OPEN INPUT SETTLEMENT-DICT-FILE.
021400     IF FS-SET-DICT NOT EQUAL '00'
021500        DISPLAY
021600         'X61B001 - ERRORE APERTURA SETDICT - FS: ' FS-SET-DICT
021700        PERFORM 0990-ABEND              THRU 0990-EXIT
021800     END-IF.
021900     PERFORM 0260-READ-SETTLEMENT-MASTER.
022000     PERFORM 0270-BUILD-SETTLEMENT-TAB-ROW
022100        UNTIL FS-SET-DICT NOT EQUAL '00'.
022200     CLOSE SETTLEMENT-DICT-FILE.
022300 0250-EXIT.
022400     EXIT.
022500*
022600 0260-READ-SETTLEMENT-MASTER.
022700     READ SETTLEMENT-DICT-FILE.
022800*
022900 0270-BUILD-SETTLEMENT-TAB-ROW.
023000     ADD 1                         TO SET-TAB-TOT.
023100     MOVE SET-ID-KLADR
023200                    TO SET-TAB-ID       (SET-TAB-TOT).
023300     MOVE SET-ADDRESS-CODE
023400                    TO SET-TAB-CODE     (SET-TAB-TOT).
023500     MOVE SET-FEDERAL-CODE
023600                    TO SET-TAB-FED-CODE (SET-TAB-TOT).
023700     PERFORM 0260-READ-SETTLEMENT-MASTER.
023800*
023900 0300-PROCESS-STAGED-MEMBERS.
024000*    **++ scorre STGLIST (elenco dei membri ADDROBnn gia'
024100*    **++ estratti dall'archivio ZIP nella TEMP di scarico)
024200     PERFORM 0310-READ-STGLIST.
024300     PERFORM 0400-PROCESS-ONE-MEMBER    THRU 0400-EXIT
024400        UNTIL STGLIST-AT-END.
024500 0300-EXIT.
024600     EXIT.
024700*
024800 0310-READ-STGLIST.
024900     READ STGLIST-FILE
025000        AT END SET STGLIST-AT-END TO TRUE
025100     END-READ.
025200     IF NOT STGLIST-AT-END
025300        MOVE STGLIST-FILE-NAME    TO WK-STAGE-FILE-NAME
025400        ADD 1                     TO WK-TOTAL-MEMBERS
025500     END-IF.
025600*
025700 0400-PROCESS-ONE-MEMBER.
025800*    **++ un file ADDROBnn.DBF gia' tracciato su staging: apre,
025900*    **++ legge la testata (N), applica il lotto da 5000 e
026000*    **++ ripassa alla prossima voce di STGLIST
026100     MOVE ZERO                    TO WK-REC-COUNT.
026200     MOVE ZERO                    TO WK-MATCH-COUNT.
026300     MOVE 'N'                     TO WK-STAGE-EOF.
026400     OPEN INPUT STAGE-FILE.
026500     IF FS-STAGE NOT EQUAL '00'
026600        DISPLAY
026700         'X61B001 - ERRORE APERTURA ' WK-STAGE-FILE-NAME
026800         ' - FS: ' FS-STAGE
026900     ELSE
027000        PERFORM 0410-READ-HEADER     THRU 0410-EXIT
027100        PERFORM 0420-PROCESS-DETAIL-RECORDS
027200                                     THRU 0420-EXIT
027300        PERFORM 0460-FLUSH-BATCH     THRU 0460-EXIT
027400        CLOSE STAGE-FILE
027500        PERFORM 0470-LOG-MEMBER-SUMMARY
027600                                     THRU 0470-EXIT
027700     END-IF.
027800     PERFORM 0310-READ-STGLIST.
027900 0400-EXIT.
028000     EXIT.
028100*
028200 0410-READ-HEADER.
028300     READ STAGE-FILE
028400        AT END SET STAGE-AT-END TO TRUE
028500     END-READ.
028600     IF NOT STAGE-AT-END
028700        MOVE STG-HEADER-COUNT     TO WK-REC-COUNT
028800     END-IF.
028900 0410-EXIT.
029000     EXIT.
029100*
029200 0420-PROCESS-DETAIL-RECORDS.
029300     PERFORM 0430-PROCESS-ONE-INDEX
029400        VARYING WK-REC-INDEX FROM ZERO BY 1
029500        UNTIL WK-REC-INDEX NOT LESS THAN WK-REC-COUNT.
029600 0420-EXIT.
029700     EXIT.
029800*
029900 0430-PROCESS-ONE-INDEX.
030000*    **++ il controllo di scarico va fatto PRIMA di leggere il
030100*    **++ record (cosi' a indice zero lo scarico e' a vuoto)
030200     DIVIDE WK-REC-INDEX BY WK-FLUSH-SIZE
030300            GIVING WK-FLUSH-QUOT
030400            REMAINDER WK-FLUSH-REM.
030500     IF WK-FLUSH-REM EQUAL ZERO
030600        PERFORM 0460-FLUSH-BATCH  THRU 0460-EXIT
030700     END-IF.
030800     READ STAGE-FILE
030900        AT END SET STAGE-AT-END TO TRUE
031000     END-READ.
031100     IF NOT STAGE-AT-END
031200        PERFORM 0500-LOOKUP-AND-STAMP   THRU 0500-EXIT
031300     END-IF.
031400*
031500 0460-FLUSH-BATCH.
031600*    **++ scarico del lotto corrente tramite X61B002 (che fa
031700*    **++ anche la pulizia delle due liste, vedi BatchAddress-
031800*    **++ Service nella specifica)
031900     IF SW-SOLO-PROVA
032000        PERFORM 0465-CLEAR-BATCH-ONLY   THRU 0465-EXIT
032100     ELSE
032200        CALL PGM-NAME-FLUSH USING BCH-W-AREA MR
032300             ON EXCEPTION PERFORM 0980-FLUSH-CALL-ERROR
032400                                          THRU 0980-EXIT
032500         NOT ON EXCEPTION PERFORM 0468-CHECK-FLUSH-RESULT
032600                                          THRU 0468-EXIT
032700        END-CALL
032800     END-IF.
032900 0460-EXIT.
033000     EXIT.
033100*
033200 0465-CLEAR-BATCH-ONLY.
033300     MOVE ZERO                    TO BCH-W-STR-TOT.
033400     MOVE ZERO                    TO BCH-W-SET-TOT.
033500 0465-EXIT.
033600     EXIT.
033700*
033800 0468-CHECK-FLUSH-RESULT.
033900     IF NOT MR-RESULT-OK
034000        DISPLAY
034100         'X61B001 - ERRORE SCARICO LOTTO - ' MR-DESCRIPTION
034200        PERFORM 0990-ABEND              THRU 0990-EXIT
034300     END-IF.
034400 0468-EXIT.
034500     EXIT.
034600*
034700 0470-LOG-MEMBER-SUMMARY.
034800     DISPLAY
034900      'X61B001 - FILE ' WK-STAGE-FILE-NAME
035000      ' RECORD LETTI: ' WK-REC-INDEX-D
035100      ' ABBINATI: ' WK-MATCH-COUNT-D.
035200     ADD WK-MATCH-COUNT               TO WK-TOTAL-MATCHES.
035300 0470-EXIT.
035400     EXIT.
035500*
035600 0500-LOOKUP-AND-STAMP.
035700*    **++ regola di business unica: classifica il codice
035800*    **++ indirizzo (via/centro abitato/vuoto) e applica la
035900*    **++ ricerca esatta con ripiego a prefisso
036000     PERFORM 0505-TRIM-ADDRESS-CODE     THRU 0505-EXIT.
036100     PERFORM 0510-CLASSIFY-ADDRESS-CODE THRU 0510-EXIT.
036200 0500-EXIT.
036300     EXIT.
036400*
036500 0505-TRIM-ADDRESS-CODE.
036600*    **++ LEN = lunghezza del codice dopo lo sfoltimento degli
036700*    **++ spazi a destra (il campo e' X(17) allineato a sx)
036800     MOVE 17                          TO WK-CODE-LEN.
036900     PERFORM 0506-BACK-UP-OVER-SPACE
037000        UNTIL WK-CODE-LEN EQUAL ZERO
037100        OR STG-ADDRESS-CODE (WK-CODE-LEN:1) NOT EQUAL SPACE.
037200 0505-EXIT.
037300     EXIT.
037400*
037500 0506-BACK-UP-OVER-SPACE.
037600     SUBTRACT 1                       FROM WK-CODE-LEN.
037700*
037800 0510-CLASSIFY-ADDRESS-CODE.
037900     EVALUATE TRUE
038000        WHEN WK-CODE-LEN EQUAL 17
038100           PERFORM 0520-MATCH-STREET      THRU 0520-EXIT
038200        WHEN WK-CODE-LEN GREATER THAN ZERO
038300           PERFORM 0530-MATCH-SETTLEMENT  THRU 0530-EXIT
038400        WHEN OTHER
038500*    **++ LEN = 0: riga senza codice indirizzo, si salta
038600           CONTINUE
038700     END-EVALUATE.
038800 0510-EXIT.
038900     EXIT.
039000*
039100 0520-MATCH-STREET.
039200     IF STR-TAB-TOT EQUAL ZERO
039300        GO TO 0520-EXIT
039400     END-IF.
039500     SET STR-TAB-IDX TO 1.
039600     SEARCH ALL STR-TAB-ITEM
039700        AT END
039800           PERFORM 0522-STREET-PREFIX-FALLBACK
039900                                          THRU 0522-EXIT
040000        WHEN STR-TAB-CODE (STR-TAB-IDX) EQUAL STG-ADDRESS-CODE
040100           PERFORM 0540-STAMP-STREET-ROW THRU 0540-EXIT
040200     END-SEARCH.
040300 0520-EXIT.
040400     EXIT.
040500*
040600 0522-STREET-PREFIX-FALLBACK.
040700*    **++ codice esatto non trovato: si cerca per prefisso,
040800*    **++ cioe' i primi (LEN-2) caratteri del codice indirizzo
040900     COMPUTE WK-PREFIX-LEN = WK-CODE-LEN - 2.
041000     IF WK-PREFIX-LEN GREATER THAN ZERO
041100        SET STR-TAB-IDX TO 1
041200        SEARCH ALL STR-TAB-ITEM
041300           AT END
041400              CONTINUE
041500           WHEN STR-TAB-CODE (STR-TAB-IDX) (1:WK-PREFIX-LEN)
041600                EQUAL STG-ADDRESS-CODE (1:WK-PREFIX-LEN)
041700              PERFORM 0524-EXPAND-STREET-MATCH
041800                                          THRU 0524-EXIT
041900        END-SEARCH
042000     END-IF.
042100 0522-EXIT.
042200     EXIT.
042300*
042400 0524-EXPAND-STREET-MATCH.
042500*    **++ la tabella e' ordinata sul codice pieno, quindi le
042600*    **++ righe con lo stesso prefisso sono tutte contigue:
042700*    **++ si allarga la finestra trovata dalla SEARCH ALL
042800     MOVE STR-TAB-IDX                 TO WK-SCAN-LOW.
042900     MOVE STR-TAB-IDX                 TO WK-SCAN-HIGH.
043000     PERFORM 0525-WIDEN-LOW
043100        UNTIL WK-SCAN-LOW EQUAL 1
043200        OR STR-TAB-CODE (WK-SCAN-LOW - 1) (1:WK-PREFIX-LEN)
043300           NOT EQUAL STG-ADDRESS-CODE (1:WK-PREFIX-LEN).
043400     PERFORM 0526-WIDEN-HIGH
043500        UNTIL WK-SCAN-HIGH EQUAL STR-TAB-TOT
043600        OR STR-TAB-CODE (WK-SCAN-HIGH + 1) (1:WK-PREFIX-LEN)
043700           NOT EQUAL STG-ADDRESS-CODE (1:WK-PREFIX-LEN).
043800     SET STR-TAB-IDX TO WK-SCAN-LOW.
043900     PERFORM 0527-STAMP-STREET-PREFIX-ROW
044000        UNTIL STR-TAB-IDX GREATER THAN WK-SCAN-HIGH.
044100 0524-EXIT.
044200     EXIT.
044300*
044400 0525-WIDEN-LOW.
044500     SUBTRACT 1                       FROM WK-SCAN-LOW.
044600*
044700 0526-WIDEN-HIGH.
044800     ADD 1                             TO WK-SCAN-HIGH.
044900*
045000 0527-STAMP-STREET-PREFIX-ROW.
045100     PERFORM 0540-STAMP-STREET-ROW      THRU 0540-EXIT.
045200     SET STR-TAB-IDX UP BY 1.
045300*
045400 0530-MATCH-SETTLEMENT.
045500     IF SET-TAB-TOT EQUAL ZERO
045600        GO TO 0530-EXIT
045700     END-IF.
045800     SET SET-TAB-IDX TO 1.
045900     SEARCH ALL SET-TAB-ITEM
046000        AT END
046100           PERFORM 0532-SETTLEMENT-PREFIX-FALLBACK
046200                                          THRU 0532-EXIT
046300        WHEN SET-TAB-CODE (SET-TAB-IDX) EQUAL STG-ADDRESS-CODE
046400           PERFORM 0550-STAMP-SETTLEMENT-ROW
046500                                          THRU 0550-EXIT
046600     END-SEARCH.
046700 0530-EXIT.
046800     EXIT.
046900*
047000 0532-SETTLEMENT-PREFIX-FALLBACK.
047100     COMPUTE WK-PREFIX-LEN = WK-CODE-LEN - 2.
047200     IF WK-PREFIX-LEN GREATER THAN ZERO
047300        SET SET-TAB-IDX TO 1
047400        SEARCH ALL SET-TAB-ITEM
047500           AT END
047600              CONTINUE
047700           WHEN SET-TAB-CODE (SET-TAB-IDX) (1:WK-PREFIX-LEN)
047800                EQUAL STG-ADDRESS-CODE (1:WK-PREFIX-LEN)
047900              PERFORM 0534-EXPAND-SETTLEMENT-MATCH
048000                                          THRU 0534-EXIT
048100        END-SEARCH
048200     END-IF.
048300 0532-EXIT.
048400     EXIT.
048500*
048600 0534-EXPAND-SETTLEMENT-MATCH.
048700     MOVE SET-TAB-IDX                 TO WK-SCAN-LOW.
048800     MOVE SET-TAB-IDX                 TO WK-SCAN-HIGH.
048900     PERFORM 0535-WIDEN-LOW
049000        UNTIL WK-SCAN-LOW EQUAL 1
049100        OR SET-TAB-CODE (WK-SCAN-LOW - 1) (1:WK-PREFIX-LEN)
049200           NOT EQUAL STG-ADDRESS-CODE (1:WK-PREFIX-LEN).
049300     PERFORM 0536-WIDEN-HIGH
049400        UNTIL WK-SCAN-HIGH EQUAL SET-TAB-TOT
049500        OR SET-TAB-CODE (WK-SCAN-HIGH + 1) (1:WK-PREFIX-LEN)
049600           NOT EQUAL STG-ADDRESS-CODE (1:WK-PREFIX-LEN).
049700     SET SET-TAB-IDX TO WK-SCAN-LOW.
049800     PERFORM 0537-STAMP-SETTLEMENT-PREFIX-ROW
049900        UNTIL SET-TAB-IDX GREATER THAN WK-SCAN-HIGH.
050000 0534-EXIT.
050100     EXIT.
050200*
050300 0535-WIDEN-LOW.
050400     SUBTRACT 1                       FROM WK-SCAN-LOW.
050500*
050600 0536-WIDEN-HIGH.
050700     ADD 1                             TO WK-SCAN-HIGH.
050800*
050900 0537-STAMP-SETTLEMENT-PREFIX-ROW.
051000     PERFORM 0550-STAMP-SETTLEMENT-ROW  THRU 0550-EXIT.
051100     SET SET-TAB-IDX UP BY 1.
051200*
051300 0540-STAMP-STREET-ROW.
051400*    **++ timbra il codice federale e accoda la riga al lotto
051500*    **++ STREETS (appendera' a STREET-DICT-FILE allo scarico)
051600     MOVE STG-FEDERAL-CODE
051700               TO STR-TAB-FED-CODE (STR-TAB-IDX).
051800     ADD 1                         TO BCH-W-STR-TOT.
051900     MOVE STR-TAB-ID      (STR-TAB-IDX)
052000               TO BCH-W-STR-ID       (BCH-W-STR-TOT).
052100     MOVE STR-TAB-CODE    (STR-TAB-IDX)
052200               TO BCH-W-STR-CODE     (BCH-W-STR-TOT).
052300     MOVE STR-TAB-FED-CODE (STR-TAB-IDX)
052400               TO BCH-W-STR-FED-CODE (BCH-W-STR-TOT).
052500     ADD 1                         TO WK-MATCH-COUNT.
052600 0540-EXIT.
052700     EXIT.
052800*
052900 0550-STAMP-SETTLEMENT-ROW.
053000*    **++ timbra il codice federale e accoda la riga al lotto
053100*    **++ SETTLEMENTS (appendera' a SETTLEMENT-DICT-FILE)
053200     MOVE STG-FEDERAL-CODE
053300               TO SET-TAB-FED-CODE (SET-TAB-IDX).
053400     ADD 1                         TO BCH-W-SET-TOT.
053500     MOVE SET-TAB-ID      (SET-TAB-IDX)
053600               TO BCH-W-SET-ID       (BCH-W-SET-TOT).
053700     MOVE SET-TAB-CODE    (SET-TAB-IDX)
053800               TO BCH-W-SET-CODE     (BCH-W-SET-TOT).
053900     MOVE SET-TAB-FED-CODE (SET-TAB-IDX)
054000               TO BCH-W-SET-FED-CODE (BCH-W-SET-TOT).
054100     ADD 1                         TO WK-MATCH-COUNT.
054200 0550-EXIT.
054300     EXIT.
054400*
054500 0900-END-OF-RUN.
054600     DISPLAY
054700      'X61B001 - FILE TRATTATI: ' WK-TOTAL-MEMBERS
054800      ' ABBINAMENTI TOTALI: ' WK-TOTAL-MATCHES.
054900     CLOSE STGLIST-FILE.
055000     DISPLAY 'X61B001 - ARRICCHIMENTO FIAS/KLADR - FINE'.
055100 0900-EXIT.
055200     EXIT.
055300*
055400 0980-FLUSH-CALL-ERROR.
055500     DISPLAY
055600      'X61B001 - CALL A ' PGM-NAME-FLUSH ' FALLITA (EXCEPTION)'.
055700     PERFORM 0990-ABEND                 THRU 0990-EXIT.
055800 0980-EXIT.
055900     EXIT.
056000*
056100 0990-ABEND.
056200     DISPLAY 'X61B001 - ESECUZIONE INTERROTTA PER ERRORE'.
056300     MOVE 16                            TO RETURN-CODE.
056400     GOBACK.
056500 0990-EXIT.
056600     EXIT.
